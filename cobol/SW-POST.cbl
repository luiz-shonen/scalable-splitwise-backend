000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SW-POST.
000030 AUTHOR. R. H. MERCER.
000040 INSTALLATION. CAMPUS DATA CENTER - SHARED LEDGER SYSTEMS.
000050 DATE-WRITTEN. 03/15/1994.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - BATCH ACCOUNTING OUTPUT ONLY.
000080*
000090*    SW-POST  --  SHARED-EXPENSE SPLIT AND LEDGER POSTING
000100*
000110*    READS THE EXPENSE-FILE ONE RECORD AT A TIME, VALIDATES GROUP
000120*    MEMBERSHIP WHEN THE EXPENSE NAMES A GROUP, CALLS SW-SPLIT TO
000130*    DIVIDE THE EXPENSE AMONG ITS PARTICIPANTS, WRITES ONE
000140*    EXPENSE-SHARE RECORD PER PARTICIPANT, AND POSTS EACH SHARE
000150*    INTO THE CONSOLIDATED PAIRWISE USER-BALANCE LEDGER. THE
000160*    LEDGER IS HELD ENTIRELY IN THE WS-BALANCE-TABLE FOR THE
000170*    DURATION OF THE RUN AND REWRITTEN IN FULL AT END OF JOB.
000180*
000190*    CHANGE LOG
000200*    DATE        BY   TICKET    DESCRIPTION
000210*    03/15/1994  RHM   LG-0140   ORIGINAL PROGRAM - EQUAL SPLIT OF
000220*                                 CO-OP DUES AMONG ROOMMATES ONLY.
000230*    08/02/1994  RHM   LG-0151   MOVED SPLIT MATH OUT TO SW-SPLIT
000240*                                 SO BANK7-STYLE DINING-HALL SHARES
000250*                                 COULD REUSE IT.
000260*    02/09/1995  DKT   LG-0162   ADDED EXACT-AMOUNT SPLIT TYPE.
000270*    07/19/1996  DKT   LG-0179   ADDED PERCENTAGE SPLIT TYPE AND
000280*                                 THE SW-VALID GROUP-MEMBERSHIP
000290*                                 CHECK (CALL OUT TO SW-VALID).
000300*    12/01/1998  MBC   LG-0241   Y2K REVIEW - NO 2-DIGIT YEAR
000310*                                 FIELDS IN THIS PROGRAM. RUN DATE
000320*                                 STAMP VERIFIED AGAINST WINDOWING.
000330*    06/06/2001  MBC   LG-0260   WIDENED WS-BALANCE-TABLE TO 3000
000340*                                 ROWS FOR THE GRADUATE HOUSING
000350*                                 LEDGER MERGER.
000360*    04/11/2008  PXA   LG-0305   ADDED BAL-PAIR-KEY SEARCH VIEW -
000370*                                 LINEAR SCAN OF 3000 ROWS WAS
000380*                                 SHOWING UP IN THE NIGHTLY RUN LOG.
000390*    10/23/2014  PXA   LG-0338   CONTROL TOTALS NOW DISPLAYED ON
000400*                                 SYSOUT AT END OF JOB PER AUDIT
000410*                                 REQUEST FROM THE BURSAR'S OFFICE.
000420*
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-370.
000460 OBJECT-COMPUTER. IBM-370.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM
000490     CLASS DIGITS IS "0" THRU "9"
000500     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000510     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000520*
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550     SELECT EXPENSE-FILE ASSIGN TO "EXPNFILE"
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         ACCESS MODE IS SEQUENTIAL
000580         FILE STATUS IS FS-EXP.
000590*
000600     SELECT GROUP-MEMBER-FILE ASSIGN TO "GRMPFILE"
000610         ORGANIZATION IS LINE SEQUENTIAL
000620         ACCESS MODE IS SEQUENTIAL
000630         FILE STATUS IS FS-GRM.
000640*
000650     SELECT EXPENSE-SHARE-FILE ASSIGN TO "SHARFILE"
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         ACCESS MODE IS SEQUENTIAL
000680         FILE STATUS IS FS-SHR.
000690*
000700     SELECT OPTIONAL USER-BALANCE-FILE ASSIGN TO DISK
000710         ORGANIZATION IS INDEXED
000720         ACCESS MODE IS DYNAMIC
000730         RECORD KEY IS BAL-PAIR-KEY
000740         FILE STATUS IS FS-BAL.
000750*
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  EXPENSE-FILE
000790     LABEL RECORD STANDARD.
000800     COPY SWEXPN.
000810*
000820 FD  GROUP-MEMBER-FILE
000830     LABEL RECORD STANDARD.
000840     COPY SWGRPM.
000850*
000860 FD  EXPENSE-SHARE-FILE
000870     LABEL RECORD STANDARD.
000880     COPY SWSHARE.
000890*
000900 FD  USER-BALANCE-FILE
000910     LABEL RECORD STANDARD
000920     VALUE OF FILE-ID IS "balance.ubd".
000930     COPY SWBAL.
000940*
000950 WORKING-STORAGE SECTION.
000960 01  CHECKERR                       PIC X(24).
000970 77  FS-EXP                         PIC X(02).
000980 77  FS-GRM                         PIC X(02).
000990 77  FS-SHR                         PIC X(02).
001000 77  FS-BAL                         PIC X(02).
001010*
001020 78  WS-MAX-PARTICIPANTS            VALUE 50.
001030 78  WS-MAX-BALANCE-ROWS            VALUE 3000.
001040 78  WS-MAX-GROUP-MEMBERS           VALUE 5000.
001050*
001060 01  CAMPOS-FECHA.
001070     05  FECHA.
001080         10  ANO                    PIC 9(04).
001090         10  MES                    PIC 9(02).
001100         10  DIA                    PIC 9(02).
001110     05  HORA.
001120         10  HORAS                  PIC 9(02).
001130         10  MINUTOS                PIC 9(02).
001140         10  SEGUNDOS               PIC 9(02).
001150         10  MILISEGUNDOS           PIC 9(02).
001160     05  DIF-GMT                    PIC S9(04).
001170     05  FILLER                     PIC X(01).
001180*    FECHA-NUM-VIEW OVERLAYS THE DATE/TIME BLOCK SO THE RUN-DATE
001190*    CAN BE DISPLAYED ON THE CONTROL-TOTAL LINE AS ONE NUMBER.
001200 01  FECHA-NUM-VIEW REDEFINES CAMPOS-FECHA.
001210     05  FECHA-NUM                  PIC 9(08).
001220     05  FILLER                     PIC X(13).
001230*
001240 01  WS-GROUP-MEMBER-TABLE.
001250     05  WS-GRM-COUNT                COMP PIC 9(05) VALUE 0.
001260     05  WS-GRM-ENTRY OCCURS 5000 TIMES
001270             INDEXED BY WS-GRM-IDX.
001280         10  WS-GRM-GROUP-ID          PIC 9(09).
001290         10  WS-GRM-USER-ID           PIC 9(09).
001300         10  FILLER                   PIC X(05).
001310*
001320 01  WS-BALANCE-TABLE.
001330     05  WS-BAL-COUNT                 COMP PIC 9(05) VALUE 0.
001340     05  WS-BAL-ENTRY OCCURS 3000 TIMES
001350             INDEXED BY WS-BAL-IDX.
001360         10  WS-BAL-FROM-ID            PIC 9(09).
001370         10  WS-BAL-TO-ID              PIC 9(09).
001380         10  WS-BAL-AMOUNT             PIC S9(15)V9(4).
001390         10  FILLER                    PIC X(05).
001400*    WS-BALANCE-KEY-TABLE OVERLAYS THE SAME 3000 ROWS AS ONE
001410*    18-DIGIT SEARCH KEY PER ROW - SAME TRICK AS BAL-PAIR-KEY
001420*    IN SWBAL, USED HERE FOR A TABLE-RESIDENT SEARCH-ALL.
001430 01  WS-BALANCE-KEY-TABLE REDEFINES WS-BALANCE-TABLE.
001440     05  FILLER                       PIC 9(05).
001450     05  WS-BAL-KEY-ENTRY OCCURS 3000 TIMES
001460             INDEXED BY WS-BAL-KEY-IDX.
001470         10  WS-BAL-PAIR-KEY           PIC 9(18).
001480         10  FILLER                    PIC X(24).
001490*
001500 01  WS-SHARE-TABLE.
001510     05  WS-SHARE-ENTRY OCCURS 50 TIMES
001520             INDEXED BY WS-SHARE-IDX.
001530         10  WS-SHARE-USER-ID          PIC 9(09).
001540         10  WS-SHARE-AMOUNT           PIC S9(15)V9(4).
001550         10  FILLER                    PIC X(03).
001560*
001570 01  WS-SPLIT-RESULT.
001580     05  WS-SPLIT-VALID-SW            PIC X(01).
001590         88  WS-SPLIT-IS-VALID             VALUE "Y".
001600         88  WS-SPLIT-IS-INVALID           VALUE "N".
001610     05  WS-SHARE-COUNT                COMP PIC 9(03) VALUE 0.
001620     05  FILLER                        PIC X(05).
001630*
001640 01  WS-VALID-RESULT.
001650     05  WS-GROUP-CHECK-SW            PIC X(01).
001660         88  WS-GROUP-CHECK-OK             VALUE "Y".
001670         88  WS-GROUP-CHECK-FAIL            VALUE "N".
001680     05  WS-VIOLATION-COUNT            COMP PIC 9(03) VALUE 0.
001690     05  FILLER                        PIC X(05).
001700*
001710 77  WS-SEARCH-KEY                     PIC 9(18).
001720 77  WS-FROM-ID                        PIC 9(09).
001730 77  WS-TO-ID                          PIC 9(09).
001740 77  WS-ADJUSTMENT                     PIC S9(15)V9(4).
001750 77  WS-FOUND-SW                       PIC X(01).
001760     88  WS-ROW-FOUND                       VALUE "Y".
001770     88  WS-ROW-NOT-FOUND                    VALUE "N".
001780*
001790 77  WS-EXPENSE-COUNT                  COMP PIC 9(07) VALUE 0.
001800 77  WS-SHARE-WRITE-COUNT              COMP PIC 9(07) VALUE 0.
001810 77  WS-REJECT-COUNT                   COMP PIC 9(07) VALUE 0.
001820 77  WS-TOTAL-AMOUNT-POSTED            PIC S9(15)V9(4) VALUE 0.
001830*
001840 77  WS-SUBSCRIPT                      COMP PIC 9(05) VALUE 0.
001850 77  WS-TEMP-ID                        PIC 9(09) VALUE 0.
001860*
001870 PROCEDURE DIVISION.
001880*
001890 0100-INICIO.
001900     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
001910     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
001920     PERFORM 0300-LOAD-GROUP-MEMBERS THRU 0300-EXIT.
001930     PERFORM 0400-LOAD-BALANCE-TABLE THRU 0400-EXIT.
001940     GO TO 1000-READ-EXPENSE.
001950*
001960 0200-OPEN-FILES.
001970     OPEN INPUT EXPENSE-FILE.
001980     IF FS-EXP NOT = "00"
001990         MOVE "F EXPENSE" TO CHECKERR
002000         GO TO 9800-PSYS-ERR.
002010     OPEN INPUT GROUP-MEMBER-FILE.
002020     IF FS-GRM NOT = "00"
002030         MOVE "F GROUPMBR" TO CHECKERR
002040         GO TO 9800-PSYS-ERR.
002050     OPEN OUTPUT EXPENSE-SHARE-FILE.
002060     IF FS-SHR NOT = "00"
002070         MOVE "F SHAREOUT" TO CHECKERR
002080         GO TO 9800-PSYS-ERR.
002090     OPEN I-O USER-BALANCE-FILE.
002100     IF FS-BAL NOT = "00" AND FS-BAL NOT = "05"
002110         MOVE "F BALANCE" TO CHECKERR
002120         GO TO 9800-PSYS-ERR.
002130 0200-EXIT.
002140     EXIT.
002150*
002160 0300-LOAD-GROUP-MEMBERS.
002170     MOVE 0 TO WS-GRM-COUNT.
002180 0300-READ-GRM.
002190     READ GROUP-MEMBER-FILE
002200         AT END GO TO 0300-EXIT.
002210     ADD 1 TO WS-GRM-COUNT.
002220     SET WS-GRM-IDX TO WS-GRM-COUNT.
002230     MOVE GRM-GROUP-ID TO WS-GRM-GROUP-ID (WS-GRM-IDX).
002240     MOVE GRM-USER-ID TO WS-GRM-USER-ID (WS-GRM-IDX).
002250     GO TO 0300-READ-GRM.
002260 0300-EXIT.
002270     EXIT.
002280*
002290 0400-LOAD-BALANCE-TABLE.
002300     MOVE 0 TO WS-BAL-COUNT.
002310     MOVE SPACE TO CHECKERR.
002320 0400-READ-BAL.
002330     READ USER-BALANCE-FILE NEXT RECORD
002340         AT END GO TO 0400-EXIT.
002350     ADD 1 TO WS-BAL-COUNT.
002360     SET WS-BAL-IDX TO WS-BAL-COUNT.
002370     MOVE BAL-FROM-USER-ID TO WS-BAL-FROM-ID (WS-BAL-IDX).
002380     MOVE BAL-TO-USER-ID TO WS-BAL-TO-ID (WS-BAL-IDX).
002390     MOVE BAL-AMOUNT TO WS-BAL-AMOUNT (WS-BAL-IDX).
002400     GO TO 0400-READ-BAL.
002410 0400-EXIT.
002420     EXIT.
002430*
002440 1000-READ-EXPENSE.
002450     READ EXPENSE-FILE
002460         AT END GO TO 9000-END-OF-JOB.
002470     ADD 1 TO WS-EXPENSE-COUNT.
002480     PERFORM 2000-PROCESS-EXPENSE THRU 2000-EXIT.
002490     GO TO 1000-READ-EXPENSE.
002500*
002510 2000-PROCESS-EXPENSE.
002520     MOVE "Y" TO WS-GROUP-CHECK-SW.
002530     IF EXP-GROUP-ID NOT = 0
002540         CALL "SW-VALID" USING EXPENSE-RECORD
002550             WS-GROUP-MEMBER-TABLE WS-VALID-RESULT
002560         IF WS-GROUP-CHECK-FAIL
002570             ADD 1 TO WS-REJECT-COUNT
002580             GO TO 2000-EXIT
002590         END-IF
002600     END-IF.
002610*
002620     CALL "SW-SPLIT" USING EXPENSE-RECORD
002630         WS-SHARE-TABLE WS-SPLIT-RESULT.
002640     IF WS-SPLIT-IS-INVALID
002650         ADD 1 TO WS-REJECT-COUNT
002660         GO TO 2000-EXIT
002670     END-IF.
002680*
002690     PERFORM 2100-WRITE-SHARES THRU 2100-EXIT
002700         VARYING WS-SHARE-IDX FROM 1 BY 1
002710         UNTIL WS-SHARE-IDX > WS-SHARE-COUNT.
002720 2000-EXIT.
002730     EXIT.
002740*
002750 2100-WRITE-SHARES.
002760     INITIALIZE EXPENSE-SHARE-RECORD.
002770     MOVE EXP-ID TO SHR-EXPENSE-ID.
002780     MOVE WS-SHARE-USER-ID (WS-SHARE-IDX) TO SHR-USER-ID.
002790     MOVE WS-SHARE-AMOUNT (WS-SHARE-IDX) TO SHR-AMOUNT.
002800     MOVE "N" TO SHR-SETTLED.
002810     WRITE EXPENSE-SHARE-RECORD.
002820     ADD 1 TO WS-SHARE-WRITE-COUNT.
002830     ADD WS-SHARE-AMOUNT (WS-SHARE-IDX) TO WS-TOTAL-AMOUNT-POSTED.
002840     MOVE EXP-PAYER-ID TO WS-FROM-ID.
002850     MOVE WS-SHARE-USER-ID (WS-SHARE-IDX) TO WS-TO-ID.
002860     MOVE WS-SHARE-AMOUNT (WS-SHARE-IDX) TO WS-ADJUSTMENT.
002870     PERFORM 3000-POST-TO-LEDGER THRU 3000-EXIT.
002880 2100-EXIT.
002890     EXIT.
002900*
002910 3000-POST-TO-LEDGER.
002920*    BATCH FLOW 2 - UPDATEUSERBALANCE. WS-FROM-ID/WS-TO-ID ARE THE
002930*    PAYER AND DEBTOR AS PASSED IN, NOT YET IN CANONICAL ORDER.
002940     IF WS-FROM-ID = WS-TO-ID
002950         GO TO 3000-EXIT.
002960*
002970     IF WS-FROM-ID < WS-TO-ID
002980         COMPUTE WS-ADJUSTMENT = WS-ADJUSTMENT * -1
002990     ELSE
003000         MOVE WS-TO-ID TO WS-TEMP-ID
003010         MOVE WS-FROM-ID TO WS-TO-ID
003020         MOVE WS-TEMP-ID TO WS-FROM-ID
003030     END-IF.
003040*
003050     COMPUTE WS-SEARCH-KEY = (WS-FROM-ID * 1000000000)
003060                             + WS-TO-ID.
003070     MOVE "N" TO WS-FOUND-SW.
003080     PERFORM 3100-FIND-BAL-ROW THRU 3100-EXIT
003090         VARYING WS-BAL-KEY-IDX FROM 1 BY 1
003100         UNTIL WS-BAL-KEY-IDX > WS-BAL-COUNT
003110             OR WS-ROW-FOUND.
003120*
003130     IF WS-ROW-NOT-FOUND
003140         ADD 1 TO WS-BAL-COUNT
003150         SET WS-BAL-IDX TO WS-BAL-COUNT
003160         MOVE WS-FROM-ID TO WS-BAL-FROM-ID (WS-BAL-IDX)
003170         MOVE WS-TO-ID TO WS-BAL-TO-ID (WS-BAL-IDX)
003180         MOVE 0 TO WS-BAL-AMOUNT (WS-BAL-IDX)
003190     ELSE
003200         SET WS-BAL-IDX TO WS-BAL-KEY-IDX
003210     END-IF.
003220*
003230     ADD WS-ADJUSTMENT TO WS-BAL-AMOUNT (WS-BAL-IDX).
003240 3000-EXIT.
003250     EXIT.
003260*
003270 3100-FIND-BAL-ROW.
003280     IF WS-BAL-PAIR-KEY (WS-BAL-KEY-IDX) = WS-SEARCH-KEY
003290         MOVE "Y" TO WS-FOUND-SW
003300     END-IF.
003310 3100-EXIT.
003320     EXIT.
003330*
003340 9000-END-OF-JOB.
003350     PERFORM 9100-REWRITE-BALANCE-FILE THRU 9100-EXIT.
003360     CLOSE EXPENSE-FILE.
003370     CLOSE GROUP-MEMBER-FILE.
003380     CLOSE EXPENSE-SHARE-FILE.
003390     CLOSE USER-BALANCE-FILE.
003400     DISPLAY "SW-POST CONTROL TOTALS - RUN DATE " FECHA-NUM.
003410     DISPLAY "EXPENSES READ . . . . . " WS-EXPENSE-COUNT.
003420     DISPLAY "EXPENSES REJECTED . . . " WS-REJECT-COUNT.
003430     DISPLAY "SHARES WRITTEN. . . . . " WS-SHARE-WRITE-COUNT.
003440     DISPLAY "TOTAL AMOUNT POSTED . . " WS-TOTAL-AMOUNT-POSTED.
003450     STOP RUN.
003460*
003470 9100-REWRITE-BALANCE-FILE.
003480     CLOSE USER-BALANCE-FILE.
003490     OPEN OUTPUT USER-BALANCE-FILE.
003500     IF FS-BAL NOT = "00"
003510         MOVE "F BALREWRT" TO CHECKERR
003520         GO TO 9800-PSYS-ERR.
003530     MOVE 1 TO WS-SUBSCRIPT.
003540 9100-WRITE-ROW.
003550     IF WS-SUBSCRIPT > WS-BAL-COUNT
003560         GO TO 9100-EXIT.
003570     SET WS-BAL-IDX TO WS-SUBSCRIPT.
003580     INITIALIZE USER-BALANCE-RECORD.
003590     MOVE WS-BAL-FROM-ID (WS-BAL-IDX) TO BAL-FROM-USER-ID.
003600     MOVE WS-BAL-TO-ID (WS-BAL-IDX) TO BAL-TO-USER-ID.
003610     MOVE WS-BAL-AMOUNT (WS-BAL-IDX) TO BAL-AMOUNT.
003620     WRITE USER-BALANCE-RECORD INVALID KEY GO TO 9800-PSYS-ERR.
003630     ADD 1 TO WS-SUBSCRIPT.
003640     GO TO 9100-WRITE-ROW.
003650 9100-EXIT.
003660     EXIT.
003670*
003680 9800-PSYS-ERR.
003690     DISPLAY "SW-POST - INTERNAL ERROR AT " CHECKERR.
003700     DISPLAY "FS-EXP=" FS-EXP " FS-GRM=" FS-GRM
003710         " FS-SHR=" FS-SHR " FS-BAL=" FS-BAL.
003720     MOVE 16 TO RETURN-CODE.
003730     STOP RUN.
