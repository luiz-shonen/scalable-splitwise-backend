000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SW-REPT.
000030 AUTHOR. DKT.
000040 INSTALLATION. CAMPUS DATA CENTER - SHARED LEDGER SYSTEMS.
000050 DATE-WRITTEN. 11/02/1990.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - BATCH ACCOUNTING OUTPUT ONLY.
000080*
000090*    SW-REPT  --  USER BALANCE REPORT
000100*
000110*    READS A SMALL CARD FILE OF REQUESTED USER IDS (ONE PER LINE,
000120*    SW-PARM-FILE), LOADS THE FULL USER-BALANCE LEDGER INTO A
000130*    WORKING TABLE, AND FOR EACH REQUESTED USER PRINTS TWO
000140*    SECTIONS TO BALANCE-REPORT-FILE - EVERYTHING THAT USER IS
000150*    OWED ("OWED TO USER"), THEN EVERYTHING THAT USER OWES
000160*    ("OWED BY USER"). ROWS WITH A ZERO BALANCE ARE SKIPPED.
000170*
000180*    CHANGE LOG
000190*    DATE        BY   TICKET    DESCRIPTION
000200*    11/02/1990  DKT   LG-0140   ORIGINAL PROGRAM.
000210*    09/09/1993  DKT   LG-0201   ADDED OWED-BY SECTION (FIRST
000220*                                 VERSION ONLY PRINTED OWED-TO).
000230*    12/01/1998  MBC   LG-0241   Y2K REVIEW - NO 2-DIGIT YEAR
000240*                                 FIELDS IN THIS PROGRAM.
000250*    06/06/2001  MBC   LG-0260   WIDENED BALANCE TABLE TO 3000
000260*                                 ROWS FOR THE GRADUATE HOUSING
000270*                                 LEDGER MERGER.
000280*    10/23/2014  PXA   LG-0338   LINE COUNTS PER SECTION NOW
000290*                                 DISPLAYED ON SYSOUT AS A CONTROL
000300*                                 TOTAL PER AUDIT REQUEST.
000310*
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-370.
000350 OBJECT-COMPUTER. IBM-370.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS DIGITS IS "0" THRU "9"
000390     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000400     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000410*
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440     SELECT SW-PARM-FILE ASSIGN TO "USERPARM"
000450         ORGANIZATION IS LINE SEQUENTIAL
000460         ACCESS MODE IS SEQUENTIAL
000470         FILE STATUS IS FS-PRM.
000480*
000490     SELECT USER-BALANCE-FILE ASSIGN TO DISK
000500         ORGANIZATION IS INDEXED
000510         ACCESS MODE IS SEQUENTIAL
000520         RECORD KEY IS BAL-PAIR-KEY
000530         FILE STATUS IS FS-BAL.
000540*
000550     SELECT BALANCE-REPORT-FILE ASSIGN TO "BALRPT"
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         ACCESS MODE IS SEQUENTIAL
000580         FILE STATUS IS FS-RPT.
000590*
000600 DATA DIVISION.
000610 FILE SECTION.
000620 FD  SW-PARM-FILE
000630     LABEL RECORD STANDARD.
000640 01  SW-PARM-RECORD.
000650     05  PRM-TARGET-USER-ID          PIC 9(09).
000660     05  FILLER                      PIC X(21).
000670*
000680 FD  USER-BALANCE-FILE
000690     LABEL RECORD STANDARD
000700     VALUE OF FILE-ID IS "balance.ubd".
000710     COPY SWBAL.
000720*
000730 FD  BALANCE-REPORT-FILE
000740     LABEL RECORD STANDARD.
000750     COPY SWRPTL.
000760*
000770 WORKING-STORAGE SECTION.
000780 01  CHECKERR                       PIC X(24).
000790 77  FS-PRM                         PIC X(02).
000800 77  FS-BAL                         PIC X(02).
000810 77  FS-RPT                         PIC X(02).
000820*
000830 78  WS-MAX-BALANCE-ROWS            VALUE 3000.
000840*
000850 01  CAMPOS-FECHA.
000860     05  FECHA.
000870         10  ANO                    PIC 9(04).
000880         10  MES                    PIC 9(02).
000890         10  DIA                    PIC 9(02).
000900     05  HORA.
000910         10  HORAS                  PIC 9(02).
000920         10  MINUTOS                PIC 9(02).
000930         10  SEGUNDOS               PIC 9(02).
000940         10  MILISEGUNDOS           PIC 9(02).
000950     05  DIF-GMT                    PIC S9(04).
000960     05  FILLER                     PIC X(01).
000970 01  FECHA-NUM-VIEW REDEFINES CAMPOS-FECHA.
000980     05  FECHA-NUM                  PIC 9(08).
000990     05  FILLER                     PIC X(13).
001000*
001010 01  WS-BALANCE-TABLE.
001020     05  WS-BAL-COUNT                COMP PIC 9(05) VALUE 0.
001030     05  WS-BAL-ENTRY OCCURS 3000 TIMES
001040             INDEXED BY WS-BAL-IDX.
001050         10  WS-BAL-FROM-ID           PIC 9(09).
001060         10  WS-BAL-TO-ID             PIC 9(09).
001070         10  WS-BAL-AMOUNT            PIC S9(15)V9(4).
001080         10  FILLER                   PIC X(05).
001090*    WS-BALANCE-KEY-TABLE IS NOT USED FOR SEARCHING HERE - SW-REPT
001100*    WALKS THE WHOLE TABLE ONCE PER REQUESTED USER - BUT THE VIEW
001110*    IS KEPT FOR CONSISTENCY WITH SW-POST'S COPY OF THIS TABLE.
001120 01  WS-BALANCE-KEY-TABLE REDEFINES WS-BALANCE-TABLE.
001130     05  FILLER                      PIC 9(05).
001140     05  WS-BAL-KEY-ENTRY OCCURS 3000 TIMES
001150             INDEXED BY WS-BAL-KEY-IDX.
001160         10  WS-BAL-PAIR-KEY          PIC 9(18).
001170         10  FILLER                   PIC X(24).
001180*
001190 01  WS-TOUSER-TABLE.
001200     05  WS-TOUSER-COUNT             COMP PIC 9(05) VALUE 0.
001210     05  WS-TOUSER-ENTRY OCCURS 3000 TIMES
001220             INDEXED BY WS-TOUSER-IDX.
001230         10  WS-TOUSER-OTHER-ID        PIC 9(09).
001240         10  WS-TOUSER-AMOUNT          PIC S9(15)V9(4).
001250         10  FILLER                    PIC X(05).
001260*
001270 01  WS-BYUSER-TABLE.
001280     05  WS-BYUSER-COUNT             COMP PIC 9(05) VALUE 0.
001290     05  WS-BYUSER-ENTRY OCCURS 3000 TIMES
001300             INDEXED BY WS-BYUSER-IDX.
001310         10  WS-BYUSER-OTHER-ID        PIC 9(09).
001320         10  WS-BYUSER-AMOUNT          PIC S9(15)V9(4).
001330         10  FILLER                    PIC X(05).
001340*
001350 77  WS-TARGET-USER                   PIC 9(09).
001360 77  WS-SUBSCRIPT                     COMP PIC 9(05) VALUE 0.
001370*
001380 PROCEDURE DIVISION.
001390*
001400 0100-INICIO.
001410     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
001420     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
001430     PERFORM 0400-LOAD-BALANCE-TABLE THRU 0400-EXIT.
001440     GO TO 1000-READ-PARM.
001450*
001460 0200-OPEN-FILES.
001470     OPEN INPUT SW-PARM-FILE.
001480     IF FS-PRM NOT = "00"
001490         MOVE "F PARMFILE" TO CHECKERR
001500         GO TO 9800-PSYS-ERR.
001510     OPEN INPUT USER-BALANCE-FILE.
001520     IF FS-BAL NOT = "00"
001530         MOVE "F BALANCE" TO CHECKERR
001540         GO TO 9800-PSYS-ERR.
001550     OPEN OUTPUT BALANCE-REPORT-FILE.
001560     IF FS-RPT NOT = "00"
001570         MOVE "F BALRPT" TO CHECKERR
001580         GO TO 9800-PSYS-ERR.
001590 0200-EXIT.
001600     EXIT.
001610*
001620 0400-LOAD-BALANCE-TABLE.
001630     MOVE 0 TO WS-BAL-COUNT.
001640 0400-READ-BAL.
001650     READ USER-BALANCE-FILE NEXT RECORD
001660         AT END GO TO 0400-EXIT.
001670     ADD 1 TO WS-BAL-COUNT.
001680     SET WS-BAL-IDX TO WS-BAL-COUNT.
001690     MOVE BAL-FROM-USER-ID TO WS-BAL-FROM-ID (WS-BAL-IDX).
001700     MOVE BAL-TO-USER-ID TO WS-BAL-TO-ID (WS-BAL-IDX).
001710     MOVE BAL-AMOUNT TO WS-BAL-AMOUNT (WS-BAL-IDX).
001720     GO TO 0400-READ-BAL.
001730 0400-EXIT.
001740     EXIT.
001750*
001760 1000-READ-PARM.
001770     READ SW-PARM-FILE
001780         AT END GO TO 9000-END-OF-JOB.
001790     MOVE PRM-TARGET-USER-ID TO WS-TARGET-USER.
001800     PERFORM 2000-BUILD-REPORT THRU 2000-EXIT.
001810     GO TO 1000-READ-PARM.
001820*
001830 2000-BUILD-REPORT.
001840     MOVE 0 TO WS-TOUSER-COUNT.
001850     MOVE 0 TO WS-BYUSER-COUNT.
001860     PERFORM 2100-SCAN-ONE-ROW THRU 2100-EXIT
001870         VARYING WS-BAL-IDX FROM 1 BY 1
001880         UNTIL WS-BAL-IDX > WS-BAL-COUNT.
001890*
001900     PERFORM 2200-PRINT-OWED-TO THRU 2200-EXIT
001910         VARYING WS-SUBSCRIPT FROM 1 BY 1
001920         UNTIL WS-SUBSCRIPT > WS-TOUSER-COUNT.
001930     PERFORM 2300-PRINT-OWED-BY THRU 2300-EXIT
001940         VARYING WS-SUBSCRIPT FROM 1 BY 1
001950         UNTIL WS-SUBSCRIPT > WS-BYUSER-COUNT.
001960*
001970     DISPLAY "SW-REPT USER " WS-TARGET-USER
001980         " OWED-TO LINES=" WS-TOUSER-COUNT
001990         " OWED-BY LINES=" WS-BYUSER-COUNT.
002000 2000-EXIT.
002010     EXIT.
002020*
002030 2100-SCAN-ONE-ROW.
002040     IF WS-BAL-AMOUNT (WS-BAL-IDX) = 0
002050         GO TO 2100-EXIT.
002060*
002070     IF WS-BAL-FROM-ID (WS-BAL-IDX) = WS-TARGET-USER
002080         IF WS-BAL-AMOUNT (WS-BAL-IDX) > 0
002090             PERFORM 2110-ADD-OWED-BY THRU 2110-EXIT
002100         ELSE
002110             PERFORM 2120-ADD-OWED-TO THRU 2120-EXIT
002120         END-IF
002130     ELSE
002140         IF WS-BAL-TO-ID (WS-BAL-IDX) = WS-TARGET-USER
002150             IF WS-BAL-AMOUNT (WS-BAL-IDX) > 0
002160                 PERFORM 2130-ADD-OWED-TO-POS THRU 2130-EXIT
002170             ELSE
002180                 PERFORM 2140-ADD-OWED-BY-NEG THRU 2140-EXIT
002190             END-IF
002200         END-IF
002210     END-IF.
002220 2100-EXIT.
002230     EXIT.
002240*
002250 2110-ADD-OWED-BY.
002260*    TARGET IS FROM, AMOUNT POSITIVE - FROM OWES TO - TARGET OWES.
002270     ADD 1 TO WS-BYUSER-COUNT.
002280     SET WS-BYUSER-IDX TO WS-BYUSER-COUNT.
002290     MOVE WS-BAL-TO-ID (WS-BAL-IDX) TO
002300         WS-BYUSER-OTHER-ID (WS-BYUSER-IDX).
002310     MOVE WS-BAL-AMOUNT (WS-BAL-IDX) TO
002320         WS-BYUSER-AMOUNT (WS-BYUSER-IDX).
002330 2110-EXIT.
002340     EXIT.
002350*
002360 2120-ADD-OWED-TO.
002370*    TARGET IS FROM, AMOUNT NEGATIVE - TO OWES FROM - TARGET OWED.
002380     ADD 1 TO WS-TOUSER-COUNT.
002390     SET WS-TOUSER-IDX TO WS-TOUSER-COUNT.
002400     MOVE WS-BAL-TO-ID (WS-BAL-IDX) TO
002410         WS-TOUSER-OTHER-ID (WS-TOUSER-IDX).
002420     COMPUTE WS-TOUSER-AMOUNT (WS-TOUSER-IDX) =
002430         WS-BAL-AMOUNT (WS-BAL-IDX) * -1.
002440 2120-EXIT.
002450     EXIT.
002460*
002470 2130-ADD-OWED-TO-POS.
002480*    TARGET IS TO, AMOUNT POSITIVE - FROM OWES TO - TARGET OWED.
002490     ADD 1 TO WS-TOUSER-COUNT.
002500     SET WS-TOUSER-IDX TO WS-TOUSER-COUNT.
002510     MOVE WS-BAL-FROM-ID (WS-BAL-IDX) TO
002520         WS-TOUSER-OTHER-ID (WS-TOUSER-IDX).
002530     MOVE WS-BAL-AMOUNT (WS-BAL-IDX) TO
002540         WS-TOUSER-AMOUNT (WS-TOUSER-IDX).
002550 2130-EXIT.
002560     EXIT.
002570*
002580 2140-ADD-OWED-BY-NEG.
002590*    TARGET IS TO, AMOUNT NEGATIVE - TO OWES FROM - TARGET OWES.
002600     ADD 1 TO WS-BYUSER-COUNT.
002610     SET WS-BYUSER-IDX TO WS-BYUSER-COUNT.
002620     MOVE WS-BAL-FROM-ID (WS-BAL-IDX) TO
002630         WS-BYUSER-OTHER-ID (WS-BYUSER-IDX).
002640     COMPUTE WS-BYUSER-AMOUNT (WS-BYUSER-IDX) =
002650         WS-BAL-AMOUNT (WS-BAL-IDX) * -1.
002660 2140-EXIT.
002670     EXIT.
002680*
002690 2200-PRINT-OWED-TO.
002700     SET WS-TOUSER-IDX TO WS-SUBSCRIPT.
002710     INITIALIZE BALANCE-REPORT-LINE.
002720     MOVE WS-TARGET-USER TO RPT-USER-ID.
002730     MOVE "OWED TO" TO RPT-DIRECTION.
002740     MOVE WS-TOUSER-OTHER-ID (WS-TOUSER-IDX) TO
002750         RPT-OTHER-USER-ID.
002760     MOVE WS-TOUSER-AMOUNT (WS-TOUSER-IDX) TO RPT-AMOUNT.
002770     WRITE BALANCE-REPORT-LINE.
002780 2200-EXIT.
002790     EXIT.
002800*
002810 2300-PRINT-OWED-BY.
002820     SET WS-BYUSER-IDX TO WS-SUBSCRIPT.
002830     INITIALIZE BALANCE-REPORT-LINE.
002840     MOVE WS-TARGET-USER TO RPT-USER-ID.
002850     MOVE "OWED BY" TO RPT-DIRECTION.
002860     MOVE WS-BYUSER-OTHER-ID (WS-BYUSER-IDX) TO
002870         RPT-OTHER-USER-ID.
002880     MOVE WS-BYUSER-AMOUNT (WS-BYUSER-IDX) TO RPT-AMOUNT.
002890     WRITE BALANCE-REPORT-LINE.
002900 2300-EXIT.
002910     EXIT.
002920*
002930 9000-END-OF-JOB.
002940     CLOSE SW-PARM-FILE.
002950     CLOSE USER-BALANCE-FILE.
002960     CLOSE BALANCE-REPORT-FILE.
002970     DISPLAY "SW-REPT COMPLETE - RUN DATE " FECHA-NUM.
002980     STOP RUN.
002990*
003000 9800-PSYS-ERR.
003010     DISPLAY "SW-REPT - INTERNAL ERROR AT " CHECKERR.
003020     DISPLAY "FS-PRM=" FS-PRM " FS-BAL=" FS-BAL
003030         " FS-RPT=" FS-RPT.
003040     MOVE 16 TO RETURN-CODE.
003050     STOP RUN.
