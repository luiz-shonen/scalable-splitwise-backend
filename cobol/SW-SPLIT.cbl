000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SW-SPLIT.
000030 AUTHOR. RHM.
000040 INSTALLATION. CAMPUS DATA CENTER - SHARED LEDGER SYSTEMS.
000050 DATE-WRITTEN. 08/02/1994.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - BATCH ACCOUNTING OUTPUT ONLY.
000080*
000090*    SW-SPLIT  --  EXPENSE SPLIT STRATEGY DISPATCH
000100*
000110*    CALLED BY SW-POST ONCE PER EXPENSE. LOOKS AT EXP-SPLIT-TYPE
000120*    AND CARRIES OUT THE MATCHING DIVISION OF EXP-AMOUNT AMONG THE
000130*    PARTICIPANTS LISTED ON THE EXPENSE, RETURNING ONE ROW PER
000140*    PARTICIPANT IN LK-SHARE-TABLE. DOES NOT TOUCH THE LEDGER OR
000150*    ANY FILE - SW-POST DOES THE POSTING AND THE I/O.
000160*
000170*    CHANGE LOG
000180*    DATE        BY   TICKET    DESCRIPTION
000190*    08/02/1994  RHM   LG-0151   ORIGINAL PROGRAM - EQUAL SPLIT
000200*                                 ONLY, PULLED OUT OF SW-POST.
000210*    02/09/1995  DKT   LG-0162   ADDED EXACT-AMOUNT SPLIT.
000220*    07/19/1996  DKT   LG-0179   ADDED PERCENTAGE SPLIT. SHARE
000230*                                 TABLE WIDENED TO 50 ENTRIES TO
000240*                                 MATCH THE GROUP-EXPENSE LIMIT.
000250*    12/01/1998  MBC   LG-0241   Y2K REVIEW - NO DATE FIELDS USED.
000260*    05/14/2003  PXA   LG-0283   FIXED PERCENTAGE SPLIT SO THE
000270*                                 ROUNDING GAP GOES TO THE FIRST
000280*                                 PARTICIPANT INSTEAD OF THE LAST -
000290*                                 MATCHES WHAT THE BURSAR'S OFFICE
000300*                                 HAD BEEN DOING BY HAND.
000310*    03/11/2004  JQH   LG-0297   PERCENTAGE SPLIT WAS ROUNDING
000320*                                 STRAIGHT INTO THE 4-DECIMAL
000330*                                 LK-SHARE-AMOUNT FIELD INSTEAD OF
000340*                                 ROUNDING TO 2 DECIMALS FIRST -
000350*                                 LEFT STRAY SUB-CENTS IN EVERY
000360*                                 SHARE BUT THE FIRST. NOW STAGES
000370*                                 THROUGH WS-PERCENT-SHARE-2 THE
000380*                                 SAME WAY THE EQUAL SPLIT BELOW
000390*                                 STAGES THROUGH WS-BASE-SHARE-2.
000400*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER. IBM-370.
000440 OBJECT-COMPUTER. IBM-370.
000450 SPECIAL-NAMES.
000460     CLASS DIGITS IS "0" THRU "9"
000470     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000480     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000490*
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000520 77  WS-SUBSCRIPT                   COMP PIC 9(05) VALUE 0.
000530 77  WS-PCOUNT                      COMP PIC 9(05) VALUE 0.
000540 77  WS-BASE-SHARE-4                PIC S9(13)V9(4) VALUE 0.
000550 77  WS-BASE-SHARE-2                PIC S9(13)V9(2) VALUE 0.
000560 77  WS-BASE-SHARE                  PIC S9(15)V9(4) VALUE 0.
000570 77  WS-TOTAL-DISTRIBUTED           PIC S9(15)V9(4) VALUE 0.
000580 77  WS-PERCENT-TOTAL               PIC S9(05)V9(02) VALUE 0.
000590 77  WS-EXACT-TOTAL                 PIC S9(15)V9(4) VALUE 0.
000600 77  WS-PERCENT-SHARE-2             PIC S9(15)V9(2) VALUE 0.
000610 77  WS-SHARE-SUM                   PIC S9(15)V9(4) VALUE 0.
000620 77  WS-GAP                         PIC S9(15)V9(4) VALUE 0.
000630 77  WS-REMAINDER-CENTS             COMP PIC S9(05) VALUE 0.
000640*
000650*    WS-REMAINDER-AREA/VIEW SPLITS THE LEFTOVER-CENTS WORK FIELD
000660*    INTO WHOLE-DOLLAR AND CENTS PARTS FOR THE TRACE DISPLAY BELOW
000670*    - SAME IDEA AS THE ENT/DEC SPLIT BANK5 AND BANK10 USE FOR
000680*    SALDO DISPLAYS.
000690 01  WS-REMAINDER-AREA.
000700     05  WS-REMAINDER-AMT            PIC S9(15)V9(4) VALUE 0.
000710     05  FILLER                      PIC X(02).
000720 01  WS-REMAINDER-VIEW REDEFINES WS-REMAINDER-AREA.
000730     05  WS-REMAINDER-WHOLE          PIC S9(15).
000740     05  WS-REMAINDER-DECIMAL        PIC 9(04).
000750     05  FILLER                      PIC X(02).
000760*
000770 01  WS-SHARE-DISPLAY-AREA.
000780     05  WS-SHARE-DISPLAY-AMT        PIC S9(15)V9(4) VALUE 0.
000790     05  FILLER                      PIC X(02).
000800 01  WS-SHARE-DISPLAY-VIEW REDEFINES WS-SHARE-DISPLAY-AREA.
000810     05  WS-SHARE-WHOLE               PIC S9(15).
000820     05  WS-SHARE-DECIMAL             PIC 9(04).
000830     05  FILLER                       PIC X(02).
000840*
000850 LINKAGE SECTION.
000860 COPY SWEXPN.
000870*
000880 01  LK-SHARE-TABLE.
000890     05  LK-SHARE-ENTRY OCCURS 50 TIMES
000900             INDEXED BY LK-SHARE-IDX.
000910         10  LK-SHARE-USER-ID          PIC 9(09).
000920         10  LK-SHARE-AMOUNT           PIC S9(15)V9(4).
000930         10  FILLER                    PIC X(03).
000940*
000950 01  LK-SPLIT-RESULT.
000960     05  LK-SPLIT-VALID-SW            PIC X(01).
000970         88  LK-SPLIT-IS-VALID             VALUE "Y".
000980         88  LK-SPLIT-IS-INVALID           VALUE "N".
000990     05  LK-SHARE-COUNT                COMP PIC 9(03).
001000     05  FILLER                        PIC X(05).
001010*
001020 PROCEDURE DIVISION USING EXPENSE-RECORD
001030         LK-SHARE-TABLE LK-SPLIT-RESULT.
001040*
001050 0100-MAINLINE.
001060     MOVE "Y" TO LK-SPLIT-VALID-SW.
001070     MOVE EXP-PARTICIPANT-COUNT TO LK-SHARE-COUNT.
001080     MOVE EXP-PARTICIPANT-COUNT TO WS-PCOUNT.
001090*
001100     IF WS-PCOUNT = 0 OR EXP-AMOUNT NOT > 0
001110         GO TO 9800-REJECT.
001120*
001130     IF EXP-TYPE-EQUAL
001140         PERFORM 0300-EQUAL-SPLIT THRU 0300-EXIT
001150     ELSE
001160         IF EXP-TYPE-EXACT
001170             PERFORM 0400-EXACT-SPLIT THRU 0400-EXIT
001180         ELSE
001190             IF EXP-TYPE-PERCENT
001200                 PERFORM 0500-PERCENT-SPLIT THRU 0500-EXIT
001210             ELSE
001220                 GO TO 9800-REJECT
001230             END-IF
001240         END-IF
001250     END-IF.
001260*
001270     IF LK-SPLIT-IS-INVALID
001280         GO TO 9800-REJECT.
001290     EXIT PROGRAM.
001300*
001310 0300-EQUAL-SPLIT.
001320*    BASE-SHARE TRUNCATED TO 4 DECIMALS, THEN TO 2 DECIMALS - NO
001330*    ROUNDED PHRASE ON EITHER COMPUTE, SO EACH STEP TRUNCATES.
001340     COMPUTE WS-BASE-SHARE-4 = EXP-AMOUNT / WS-PCOUNT.
001350     MOVE WS-BASE-SHARE-4 TO WS-BASE-SHARE-2.
001360     MOVE WS-BASE-SHARE-2 TO WS-BASE-SHARE.
001370     COMPUTE WS-TOTAL-DISTRIBUTED = WS-BASE-SHARE * WS-PCOUNT.
001380     COMPUTE WS-REMAINDER-AMT = EXP-AMOUNT - WS-TOTAL-DISTRIBUTED.
001390     COMPUTE WS-REMAINDER-CENTS ROUNDED =
001400         WS-REMAINDER-AMT * 100.
001410*
001420     PERFORM 0310-BUILD-EQUAL-SHARE THRU 0310-EXIT
001430         VARYING WS-SUBSCRIPT FROM 1 BY 1
001440         UNTIL WS-SUBSCRIPT > WS-PCOUNT.
001450 0300-EXIT.
001460     EXIT.
001470*
001480 0310-BUILD-EQUAL-SHARE.
001490     SET LK-SHARE-IDX TO WS-SUBSCRIPT.
001500     MOVE EXP-PARTICIPANT (WS-SUBSCRIPT) TO
001510         LK-SHARE-USER-ID (LK-SHARE-IDX).
001520     IF WS-SUBSCRIPT <= WS-REMAINDER-CENTS
001530         COMPUTE LK-SHARE-AMOUNT (LK-SHARE-IDX) =
001540             WS-BASE-SHARE + 0.01
001550     ELSE
001560         MOVE WS-BASE-SHARE TO LK-SHARE-AMOUNT (LK-SHARE-IDX)
001570     END-IF.
001580 0310-EXIT.
001590     EXIT.
001600*
001610 0400-EXACT-SPLIT.
001620     MOVE 0 TO WS-EXACT-TOTAL.
001630     PERFORM 0410-SUM-EXACT-VALUES THRU 0410-EXIT
001640         VARYING WS-SUBSCRIPT FROM 1 BY 1
001650         UNTIL WS-SUBSCRIPT > WS-PCOUNT
001660             OR LK-SPLIT-IS-INVALID.
001670     IF LK-SPLIT-IS-INVALID
001680         GO TO 0400-EXIT.
001690*
001700     IF WS-EXACT-TOTAL NOT = EXP-AMOUNT
001710         MOVE "N" TO LK-SPLIT-VALID-SW
001720         GO TO 0400-EXIT.
001730*
001740     PERFORM 0420-BUILD-EXACT-SHARE THRU 0420-EXIT
001750         VARYING WS-SUBSCRIPT FROM 1 BY 1
001760         UNTIL WS-SUBSCRIPT > WS-PCOUNT.
001770 0400-EXIT.
001780     EXIT.
001790*
001800 0410-SUM-EXACT-VALUES.
001810     IF EXP-SPLIT-VALUE (WS-SUBSCRIPT) < 0
001820         MOVE "N" TO LK-SPLIT-VALID-SW
001830     ELSE
001840         ADD EXP-SPLIT-VALUE (WS-SUBSCRIPT) TO WS-EXACT-TOTAL
001850     END-IF.
001860 0410-EXIT.
001870     EXIT.
001880*
001890 0420-BUILD-EXACT-SHARE.
001900     SET LK-SHARE-IDX TO WS-SUBSCRIPT.
001910     MOVE EXP-PARTICIPANT (WS-SUBSCRIPT) TO
001920         LK-SHARE-USER-ID (LK-SHARE-IDX).
001930     MOVE EXP-SPLIT-VALUE (WS-SUBSCRIPT) TO
001940         LK-SHARE-AMOUNT (LK-SHARE-IDX).
001950 0420-EXIT.
001960     EXIT.
001970*
001980 0500-PERCENT-SPLIT.
001990     MOVE 0 TO WS-PERCENT-TOTAL.
002000     PERFORM 0510-SUM-PERCENTAGES THRU 0510-EXIT
002010         VARYING WS-SUBSCRIPT FROM 1 BY 1
002020         UNTIL WS-SUBSCRIPT > WS-PCOUNT
002030             OR LK-SPLIT-IS-INVALID.
002040     IF LK-SPLIT-IS-INVALID
002050         GO TO 0500-EXIT.
002060*
002070     IF WS-PERCENT-TOTAL NOT = 100.00
002080         MOVE "N" TO LK-SPLIT-VALID-SW
002090         GO TO 0500-EXIT.
002100*
002110     MOVE 0 TO WS-SHARE-SUM.
002120     PERFORM 0520-BUILD-PERCENT-SHARE THRU 0520-EXIT
002130         VARYING WS-SUBSCRIPT FROM 1 BY 1
002140         UNTIL WS-SUBSCRIPT > WS-PCOUNT.
002150*
002160     IF WS-SHARE-SUM NOT = EXP-AMOUNT
002170         COMPUTE WS-GAP = EXP-AMOUNT - WS-SHARE-SUM
002180         SET LK-SHARE-IDX TO 1
002190         ADD WS-GAP TO LK-SHARE-AMOUNT (LK-SHARE-IDX)
002200     END-IF.
002210 0500-EXIT.
002220     EXIT.
002230*
002240 0510-SUM-PERCENTAGES.
002250     IF EXP-PERCENT (WS-SUBSCRIPT) < 0
002260         MOVE "N" TO LK-SPLIT-VALID-SW
002270     ELSE
002280         ADD EXP-PERCENT (WS-SUBSCRIPT) TO WS-PERCENT-TOTAL
002290     END-IF.
002300 0510-EXIT.
002310     EXIT.
002320*
002330 0520-BUILD-PERCENT-SHARE.
002340     SET LK-SHARE-IDX TO WS-SUBSCRIPT.
002350     MOVE EXP-PARTICIPANT (WS-SUBSCRIPT) TO
002360         LK-SHARE-USER-ID (LK-SHARE-IDX).
002370*    ROUNDED INTO THE 2-DECIMAL INTERMEDIATE FIRST, THEN WIDENED
002380*    BACK OUT TO THE 4-DECIMAL SHARE FIELD - SAME STAGING AS
002390*    WS-BASE-SHARE-4/WS-BASE-SHARE-2/WS-BASE-SHARE IN THE EQUAL
002400*    SPLIT ABOVE. COMPUTING DIRECTLY INTO LK-SHARE-AMOUNT ROUNDS
002410*    THE QUOTIENT TO 4 DECIMALS INSTEAD OF THE 2 SPEC CALLS FOR.
002420     COMPUTE WS-PERCENT-SHARE-2 ROUNDED =
002430         EXP-AMOUNT * EXP-PERCENT (WS-SUBSCRIPT) / 100.
002440     MOVE WS-PERCENT-SHARE-2 TO LK-SHARE-AMOUNT (LK-SHARE-IDX).
002450     ADD LK-SHARE-AMOUNT (LK-SHARE-IDX) TO WS-SHARE-SUM.
002460     MOVE LK-SHARE-AMOUNT (LK-SHARE-IDX) TO WS-SHARE-DISPLAY-AMT.
002470 0520-EXIT.
002480     EXIT.
002490*
002500 9800-REJECT.
002510     MOVE "N" TO LK-SPLIT-VALID-SW.
002520     EXIT PROGRAM.
