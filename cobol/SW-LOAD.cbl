000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SW-LOAD.
000030 AUTHOR. RHM.
000040 INSTALLATION. CAMPUS DATA CENTER - SHARED LEDGER SYSTEMS.
000050 DATE-WRITTEN. 06/14/1989.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - ONE-TIME SEED UTILITY.
000080*
000090*    SW-LOAD  --  GROUP-MEMBER SEED UTILITY
000100*
000110*    ONE-SHOT UTILITY TO SEED THE GROUP-MEMBER-FILE WHEN A NEW
000120*    GROUP IS SET UP ON THE LEDGER SYSTEM. THE GROUP/MEMBER PAIRS
000130*    BELOW ARE CHANGED BY HAND AND THE PROGRAM RECOMPILED EACH
000140*    TIME IT IS RUN - IT IS NOT PART OF THE NIGHTLY STREAM.
000150*
000160*    CHANGE LOG
000170*    DATE        BY   TICKET    DESCRIPTION
000180*    06/14/1989  RHM   LG-0102   ORIGINAL PROGRAM (ADAPTED FROM
000190*                                 THE OLD TICKETING SEED UTILITY).
000200*    11/02/1990  RHM   LG-0140   REWRITTEN FOR GROUP-MEMBER-FILE
000210*                                 INSTEAD OF THE OLD SINGLE-RECORD
000220*                                 FORMAT - NOW LOADS A TABLE OF
000230*                                 PAIRS IN ONE RUN.
000240*    12/01/1998  MBC   LG-0241   Y2K REVIEW - NO DATE FIELDS USED.
000250*
000260 ENVIRONMENT DIVISION.
000270 CONFIGURATION SECTION.
000280 SOURCE-COMPUTER. IBM-370.
000290 OBJECT-COMPUTER. IBM-370.
000300 SPECIAL-NAMES.
000310     CLASS DIGITS IS "0" THRU "9"
000320     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000330     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000340*
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT GROUP-MEMBER-FILE ASSIGN TO "GRMPFILE"
000380         ORGANIZATION IS LINE SEQUENTIAL
000390         ACCESS MODE IS SEQUENTIAL
000400         FILE STATUS IS FS-GRM.
000410*
000420 DATA DIVISION.
000430 FILE SECTION.
000440 FD  GROUP-MEMBER-FILE
000450     LABEL RECORD STANDARD.
000460     COPY SWGRPM.
000470*
000480 WORKING-STORAGE SECTION.
000490 77  FS-GRM                          PIC X(02).
000500 77  WS-SUBSCRIPT                    COMP PIC 9(03) VALUE 0.
000510*
000520 01  CAMPOS-FECHA.
000530     05  FECHA.
000540         10  ANO                     PIC 9(04).
000550         10  MES                     PIC 9(02).
000560         10  DIA                     PIC 9(02).
000570     05  HORA.
000580         10  HORAS                   PIC 9(02).
000590         10  MINUTOS                 PIC 9(02).
000600         10  SEGUNDOS                PIC 9(02).
000610         10  MILISEGUNDOS            PIC 9(02).
000620     05  DIF-GMT                     PIC S9(04).
000630     05  FILLER                      PIC X(01).
000640 01  FECHA-NUM-VIEW REDEFINES CAMPOS-FECHA.
000650     05  FECHA-NUM                   PIC 9(08).
000660     05  FILLER                      PIC X(13).
000670*
000680*    CHANGE THESE GROUP/MEMBER PAIRS EACH TIME THIS UTILITY IS
000690*    RUN. SEE THE HOUSING OFFICE GROUP-SETUP FORM FOR THE GROUP
000700*    ID AND MEMBER LIST TO KEY IN HERE.
000710 01  WS-SEED-TABLE.
000720     05  WS-SEED-ENTRY OCCURS 10 TIMES
000730             INDEXED BY WS-SEED-IDX.
000740         10  WS-SEED-GROUP-ID          PIC 9(09).
000750         10  WS-SEED-USER-ID           PIC 9(09).
000760         10  FILLER                    PIC X(03).
000770 01  WS-SEED-KEY-VIEW REDEFINES WS-SEED-TABLE.
000780     05  WS-SEED-KEY-ENTRY OCCURS 10 TIMES
000790             INDEXED BY WS-SEED-KEY-IDX.
000800         10  WS-SEED-PAIR-KEY           PIC 9(18).
000810         10  FILLER                     PIC X(03).
000820 77  WS-SEED-COUNT                     COMP PIC 9(03) VALUE 10.
000830*
000840 PROCEDURE DIVISION.
000850*
000860 0100-INICIO.
000870     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
000880     MOVE 000000100 TO WS-SEED-GROUP-ID (1).
000890     MOVE 000001001 TO WS-SEED-USER-ID (1).
000900     MOVE 000000100 TO WS-SEED-GROUP-ID (2).
000910     MOVE 000001002 TO WS-SEED-USER-ID (2).
000920     MOVE 000000100 TO WS-SEED-GROUP-ID (3).
000930     MOVE 000001003 TO WS-SEED-USER-ID (3).
000940     MOVE 000000100 TO WS-SEED-GROUP-ID (4).
000950     MOVE 000001004 TO WS-SEED-USER-ID (4).
000960     MOVE 000000200 TO WS-SEED-GROUP-ID (5).
000970     MOVE 000002001 TO WS-SEED-USER-ID (5).
000980     MOVE 000000200 TO WS-SEED-GROUP-ID (6).
000990     MOVE 000002002 TO WS-SEED-USER-ID (6).
001000     MOVE 000000200 TO WS-SEED-GROUP-ID (7).
001010     MOVE 000002003 TO WS-SEED-USER-ID (7).
001020     MOVE 000000300 TO WS-SEED-GROUP-ID (8).
001030     MOVE 000003001 TO WS-SEED-USER-ID (8).
001040     MOVE 000000300 TO WS-SEED-GROUP-ID (9).
001050     MOVE 000003002 TO WS-SEED-USER-ID (9).
001060     MOVE 000000300 TO WS-SEED-GROUP-ID (10).
001070     MOVE 000003003 TO WS-SEED-USER-ID (10).
001080*
001090     OPEN OUTPUT GROUP-MEMBER-FILE.
001100     IF FS-GRM NOT = "00"
001110         DISPLAY "SW-LOAD - CANNOT OPEN GROUP-MEMBER-FILE"
001120         MOVE 16 TO RETURN-CODE
001130         STOP RUN.
001140*
001150     PERFORM 0200-WRITE-ONE-ROW THRU 0200-EXIT
001160         VARYING WS-SUBSCRIPT FROM 1 BY 1
001170         UNTIL WS-SUBSCRIPT > WS-SEED-COUNT.
001180*
001190     CLOSE GROUP-MEMBER-FILE.
001200     DISPLAY "SW-LOAD COMPLETE - RUN DATE " FECHA-NUM.
001210     DISPLAY "ROWS WRITTEN. . . . . . " WS-SEED-COUNT.
001220     STOP RUN.
001230*
001240 0200-WRITE-ONE-ROW.
001250     SET WS-SEED-IDX TO WS-SUBSCRIPT.
001260     INITIALIZE GROUP-MEMBER-RECORD.
001270     MOVE WS-SEED-GROUP-ID (WS-SEED-IDX) TO GRM-GROUP-ID.
001280     MOVE WS-SEED-USER-ID (WS-SEED-IDX) TO GRM-USER-ID.
001290     WRITE GROUP-MEMBER-RECORD.
001300 0200-EXIT.
001310     EXIT.
