000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. SW-VALID.
000030 AUTHOR. DKT.
000040 INSTALLATION. CAMPUS DATA CENTER - SHARED LEDGER SYSTEMS.
000050 DATE-WRITTEN. 07/19/1996.
000060 DATE-COMPILED.
000070 SECURITY.  UNCLASSIFIED - BATCH ACCOUNTING OUTPUT ONLY.
000080*
000090*    SW-VALID  --  GROUP MEMBERSHIP CHECK
000100*
000110*    CALLED BY SW-POST FOR EVERY EXPENSE THAT NAMES A GROUP.
000120*    CONFIRMS THE PAYER AND EVERY PARTICIPANT ON THE EXPENSE
000130*    APPEAR AS A MEMBER OF THAT GROUP IN THE WS-GROUP-MEMBER-TABLE
000140*    PASSED IN BY THE CALLER. ALL VIOLATIONS ARE COUNTED BEFORE
000150*    THE CALLER IS TOLD THE EXPENSE FAILS - SW-POST ONLY LOOKS AT
000160*    THE PASS/FAIL SWITCH BUT THE COUNT IS CARRIED IN CASE A
000170*    LATER REPORT WANTS IT.
000180*
000190*    CHANGE LOG
000200*    DATE        BY   TICKET    DESCRIPTION
000210*    07/19/1996  DKT   LG-0179   ORIGINAL PROGRAM.
000220*    12/01/1998  MBC   LG-0241   Y2K REVIEW - NO DATE FIELDS USED.
000230*    04/11/2008  PXA   LG-0305   SEARCH OF MEMBER TABLE NOW USES
000240*                                 THE GRM-PAIR-KEY OVERLAY ONE
000250*                                 FIELD AT A TIME INSTEAD OF A
000260*                                 TWO-FIELD COMPARE.
000270*
000280 ENVIRONMENT DIVISION.
000290 CONFIGURATION SECTION.
000300 SOURCE-COMPUTER. IBM-370.
000310 OBJECT-COMPUTER. IBM-370.
000320 SPECIAL-NAMES.
000330     CLASS DIGITS IS "0" THRU "9"
000340     UPSI-0 ON STATUS IS SW-RERUN-REQUESTED
000350     UPSI-0 OFF STATUS IS SW-NORMAL-RUN.
000360*
000370 DATA DIVISION.
000380 WORKING-STORAGE SECTION.
000390 77  WS-SEARCH-KEY                  PIC 9(18).
000400 77  WS-SUBSCRIPT                   COMP PIC 9(05) VALUE 0.
000410 77  WS-MISS-COUNT                  COMP PIC 9(03) VALUE 0.
000420 77  WS-FOUND-SW                    PIC X(01).
000430     88  WS-MEMBER-FOUND                  VALUE "Y".
000440     88  WS-MEMBER-NOT-FOUND                VALUE "N".
000450*
000460 01  CAMPOS-FECHA.
000470     05  FECHA.
000480         10  ANO                    PIC 9(04).
000490         10  MES                    PIC 9(02).
000500         10  DIA                    PIC 9(02).
000510     05  HORA.
000520         10  HORAS                  PIC 9(02).
000530         10  MINUTOS                PIC 9(02).
000540         10  SEGUNDOS               PIC 9(02).
000550         10  MILISEGUNDOS           PIC 9(02).
000560     05  DIF-GMT                    PIC S9(04).
000570     05  FILLER                     PIC X(01).
000580 01  FECHA-NUM-VIEW REDEFINES CAMPOS-FECHA.
000590     05  FECHA-NUM                  PIC 9(08).
000600     05  FILLER                     PIC X(13).
000610*
000620 LINKAGE SECTION.
000630 COPY SWEXPN.
000640*
000650 01  LK-GROUP-MEMBER-TABLE.
000660     05  LK-GRM-COUNT                COMP PIC 9(05).
000670     05  LK-GRM-ENTRY OCCURS 5000 TIMES
000680             INDEXED BY LK-GRM-IDX.
000690         10  LK-GRM-GROUP-ID          PIC 9(09).
000700         10  LK-GRM-USER-ID           PIC 9(09).
000710         10  FILLER                   PIC X(05).
000720*    LK-GROUP-MEMBER-KEY-TABLE OVERLAYS THE SAME 5000 ROWS AS ONE
000730*    18-DIGIT KEY PER ROW SO THE SCANS BELOW COMPARE ONE FIELD
000740*    INSTEAD OF TWO - SEE LG-0305 BELOW.
000750 01  LK-GROUP-MEMBER-KEY-TABLE REDEFINES LK-GROUP-MEMBER-TABLE.
000760     05  FILLER                       PIC 9(05).
000770     05  LK-GRM-KEY-ENTRY OCCURS 5000 TIMES
000780             INDEXED BY LK-GRM-KEY-IDX.
000790         10  LK-GRM-PAIR-KEY            PIC 9(18).
000800         10  FILLER                     PIC X(05).
000810*
000820 01  LK-VALID-RESULT.
000830     05  LK-GROUP-CHECK-SW           PIC X(01).
000840         88  LK-GROUP-CHECK-OK             VALUE "Y".
000850         88  LK-GROUP-CHECK-FAIL            VALUE "N".
000860     05  LK-VIOLATION-COUNT           COMP PIC 9(03).
000870     05  FILLER                       PIC X(05).
000880*
000890 PROCEDURE DIVISION USING EXPENSE-RECORD
000900         LK-GROUP-MEMBER-TABLE LK-VALID-RESULT.
000910*
000920 0100-MAINLINE.
000930     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
000940     MOVE 0 TO WS-MISS-COUNT.
000950     MOVE "Y" TO LK-GROUP-CHECK-SW.
000960*
000970     COMPUTE WS-SEARCH-KEY = (EXP-GROUP-ID * 1000000000)
000980                             + EXP-PAYER-ID.
000990     PERFORM 0200-CHECK-ONE-MEMBER THRU 0200-EXIT.
001000     IF WS-MEMBER-NOT-FOUND
001010         ADD 1 TO WS-MISS-COUNT.
001020*
001030     PERFORM 0300-CHECK-PARTICIPANTS THRU 0300-EXIT
001040         VARYING WS-SUBSCRIPT FROM 1 BY 1
001050         UNTIL WS-SUBSCRIPT > EXP-PARTICIPANT-COUNT.
001060*
001070     IF WS-MISS-COUNT > 0
001080         MOVE "N" TO LK-GROUP-CHECK-SW
001090         DISPLAY "SW-VALID - MEMBERSHIP FAILURE ON "
001100             FECHA-NUM " EXPENSE " EXP-ID
001110     END-IF.
001120     MOVE WS-MISS-COUNT TO LK-VIOLATION-COUNT.
001130     EXIT PROGRAM.
001140*
001150 0200-CHECK-ONE-MEMBER.
001160     MOVE "N" TO WS-FOUND-SW.
001170     PERFORM 0210-SCAN-TABLE THRU 0210-EXIT
001180         VARYING LK-GRM-KEY-IDX FROM 1 BY 1
001190         UNTIL LK-GRM-KEY-IDX > LK-GRM-COUNT
001200             OR WS-MEMBER-FOUND.
001210 0200-EXIT.
001220     EXIT.
001230*
001240 0210-SCAN-TABLE.
001250     IF LK-GRM-PAIR-KEY (LK-GRM-KEY-IDX) = WS-SEARCH-KEY
001260         MOVE "Y" TO WS-FOUND-SW
001270     END-IF.
001280 0210-EXIT.
001290     EXIT.
001300*
001310 0300-CHECK-PARTICIPANTS.
001320     MOVE "N" TO WS-FOUND-SW.
001330     COMPUTE WS-SEARCH-KEY = (EXP-GROUP-ID * 1000000000)
001340             + EXP-PARTICIPANT (WS-SUBSCRIPT).
001350     PERFORM 0310-SCAN-FOR-PARTICIPANT THRU 0310-EXIT
001360         VARYING LK-GRM-KEY-IDX FROM 1 BY 1
001370         UNTIL LK-GRM-KEY-IDX > LK-GRM-COUNT
001380             OR WS-MEMBER-FOUND.
001390     IF WS-MEMBER-NOT-FOUND
001400         ADD 1 TO WS-MISS-COUNT
001410     END-IF.
001420 0300-EXIT.
001430     EXIT.
001440*
001450 0310-SCAN-FOR-PARTICIPANT.
001460     IF LK-GRM-PAIR-KEY (LK-GRM-KEY-IDX) = WS-SEARCH-KEY
001470         MOVE "Y" TO WS-FOUND-SW
001480     END-IF.
001490 0310-EXIT.
001500     EXIT.
