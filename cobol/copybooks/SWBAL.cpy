000010*  SWBAL     -  USER BALANCE LEDGER RECORD LAYOUT
000020*  ONE ROW PER UNORDERED USER PAIR. FROM IS ALWAYS THE LOWER OF THE
000030*  TWO USER IDS, TO IS ALWAYS THE HIGHER, SO THERE IS EXACTLY ONE
000040*  ROW PER PAIR REGARDLESS OF WHO PAID ANY GIVEN EXPENSE.
000050*
000060*  CHANGE LOG
000070*  DATE        BY   TICKET    DESCRIPTION
000080*  11/02/1990  RHM   LG-0140   ORIGINAL LAYOUT (REPLACES PER-USER
000090*                               SALDO RECORD USED BEFORE GROUP
000100*                               EXPENSES EXISTED).
000110*  09/09/1993  DKT   LG-0201   ADDED BAL-PAIR-KEY OVERLAY FOR FAST
000120*                               TABLE SEARCH (SEE SW-POST, SW-REPT).
000130*
000140 01  USER-BALANCE-RECORD.
000150     05  BAL-FROM-USER-ID            PIC 9(09).
000160     05  BAL-TO-USER-ID              PIC 9(09).
000170     05  BAL-AMOUNT                  PIC S9(15)V9(4).
000180     05  FILLER                      PIC X(15).
000190*    BAL-PAIR-KEY OVERLAYS THE FROM/TO PAIR AS ONE 18-DIGIT KEY SO
000200*    A SEARCH-ALL OF THE IN-MEMORY LEDGER TABLE CAN COMPARE ONE
000210*    FIELD INSTEAD OF TWO.
000220 01  USER-BALANCE-KEY-VIEW REDEFINES USER-BALANCE-RECORD.
000230     05  BAL-PAIR-KEY                PIC 9(18).
000240     05  FILLER                      PIC X(24).
