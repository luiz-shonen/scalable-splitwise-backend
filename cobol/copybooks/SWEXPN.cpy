000010*  SWEXPN    -  EXPENSE RECORD LAYOUT
000020*  ONE RECORD PER EXPENSE READ FROM THE EXPENSE-FILE (BATCH FLOW 1).
000030*  SHARED BY SW-POST, SW-SPLIT AND SW-VALID VIA COPY.
000040*
000050*  CHANGE LOG
000060*  DATE        BY   TICKET    DESCRIPTION
000070*  06/14/1989  RHM   LG-0102   ORIGINAL LAYOUT - EQUAL SPLIT ONLY.
000080*  11/02/1990  RHM   LG-0140   ADDED EXP-GROUP-ID FOR GROUP EXPENSES.
000090*  03/21/1992  DKT   LG-0188   ADDED EXACT AND PERCENT SPLIT VALUES.
000100*  09/09/1993  DKT   LG-0201   WIDENED PARTICIPANT TABLE TO 50.
000110*  01/05/1999  MBC   LG-0266   Y2K - NO 2-DIGIT YEAR FIELDS HELD HERE.
000120*
000130 01  EXPENSE-RECORD.
000140     05  EXP-ID                      PIC 9(09).
000150     05  EXP-PAYER-ID                PIC 9(09).
000160     05  EXP-GROUP-ID                PIC 9(09).
000170     05  EXP-DESCRIPTION             PIC X(40).
000180     05  EXP-AMOUNT                  PIC S9(15)V9(4).
000190     05  EXP-SPLIT-TYPE              PIC X(01).
000200         88  EXP-TYPE-EQUAL               VALUE "E".
000210         88  EXP-TYPE-EXACT               VALUE "X".
000220         88  EXP-TYPE-PERCENT             VALUE "P".
000230     05  EXP-PARTICIPANT-COUNT       PIC 9(03).
000240     05  EXP-PARTICIPANT-TABLE.
000250         10  EXP-PARTICIPANT         PIC 9(09)
000260                                      OCCURS 50 TIMES.
000270     05  EXP-SPLIT-VALUE-TABLE.
000280         10  EXP-SPLIT-VALUE         PIC S9(13)V9(4)
000290                                      OCCURS 50 TIMES.
000300*    EXP-PERCENT-VIEW OVERLAYS EXP-SPLIT-VALUE-TABLE SO THE
000310*    PERCENTAGE STRATEGY CAN READ THE SAME STORAGE AS A SHORT
000320*    3.2 FIELD INSTEAD OF THE FULL 13.4 EXACT-AMOUNT FIELD. THE
000330*    LEADING FILLER SKIPS THE HIGH-ORDER INTEGER DIGITS SO THE
000340*    3.2 VIEW LINES UP ON THE SAME DECIMAL POINT AS THE 13.4
000350*    FIELD UNDERNEATH IT - A PERCENTAGE MOVED INTO EXP-SPLIT-VALUE
000360*    HAS TO LAND ON THOSE SAME DIGIT POSITIONS OR THIS VIEW READS
000370*    BACK ZERO.
000380     05  EXP-PERCENT-VIEW REDEFINES EXP-SPLIT-VALUE-TABLE.
000390         10  EXP-PERCENT-ENTRY                  OCCURS 50 TIMES.
000400             15  FILLER              PIC X(10).
000410             15  EXP-PERCENT         PIC S9(03)V9(02).
000420             15  FILLER              PIC X(02).
000430     05  FILLER                      PIC X(20).
