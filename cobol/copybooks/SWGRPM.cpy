000010*  SWGRPM    -  GROUP MEMBER RECORD LAYOUT
000020*  ONE ROW PER (GROUP, MEMBER) PAIR. READ ONCE AT THE START OF THE
000030*  RUN AND HELD IN THE WS-GROUP-MEMBER-TABLE FOR LOOKUP (SEE
000040*  SW-VALID).
000050*
000060*  CHANGE LOG
000070*  DATE        BY   TICKET    DESCRIPTION
000080*  11/02/1990  RHM   LG-0140   ORIGINAL LAYOUT.
000090*
000100 01  GROUP-MEMBER-RECORD.
000110     05  GRM-GROUP-ID                PIC 9(09).
000120     05  GRM-USER-ID                 PIC 9(09).
000130     05  FILLER                      PIC X(10).
000140*    GRM-PAIR-KEY OVERLAYS GROUP/USER AS ONE 18-DIGIT KEY FOR A
000150*    SINGLE-FIELD SEARCH-ALL OF THE MEMBERSHIP TABLE.
000160 01  GROUP-MEMBER-KEY-VIEW REDEFINES GROUP-MEMBER-RECORD.
000170     05  GRM-PAIR-KEY                PIC 9(18).
000180     05  FILLER                      PIC X(10).
