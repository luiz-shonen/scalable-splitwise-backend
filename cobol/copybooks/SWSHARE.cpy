000010*  SWSHARE   -  EXPENSE SHARE RECORD LAYOUT
000020*  ONE RECORD PER PARTICIPANT PER EXPENSE. SW-SPLIT COMPUTES THE
000030*  SHARE AMOUNTS; SW-POST WRITES THIS RECORD AND POSTS THE SAME
000040*  SHARE TO THE BALANCE LEDGER.
000050*
000060*  CHANGE LOG
000070*  DATE        BY   TICKET    DESCRIPTION
000080*  06/14/1989  RHM   LG-0102   ORIGINAL LAYOUT.
000090*  03/21/1992  DKT   LG-0188   ADDED SHR-SETTLED FLAG.
000100*
000110 01  EXPENSE-SHARE-RECORD.
000120     05  SHR-EXPENSE-ID              PIC 9(09).
000130     05  SHR-USER-ID                 PIC 9(09).
000140     05  SHR-AMOUNT                  PIC S9(15)V9(4).
000150     05  SHR-SETTLED                 PIC X(01).
000160         88  SHR-IS-SETTLED               VALUE "Y".
000170         88  SHR-NOT-SETTLED              VALUE "N".
000180     05  FILLER                      PIC X(10).
