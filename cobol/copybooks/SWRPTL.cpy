000010*  SWRPTL    -  BALANCE REPORT LINE LAYOUT
000020*  ONE PRINTED LINE PER (USER, COUNTERPARTY) PAIR WITH A NON-ZERO
000030*  NET BALANCE. WRITTEN BY SW-REPT.
000040*
000050*  CHANGE LOG
000060*  DATE        BY   TICKET    DESCRIPTION
000070*  11/02/1990  RHM   LG-0140   ORIGINAL LAYOUT.
000080*  03/11/2004  JQH   LG-0297   RPT-AMOUNT WAS A COMMA-EDITED
000090*                               PICTURE WITH ONLY 2 DECIMAL
000100*                               DIGITS - TRUNCATED THE 3RD/4TH
000110*                               DECIMAL OF THE NETTED BALANCE ON
000120*                               EVERY LINE BEFORE IT EVER HIT
000130*                               BALRPT. CHANGED TO A PLAIN
000140*                               S9(15)V9(4) TO MATCH THE BALANCE
000150*                               FIELDS IT IS MOVED FROM; EDIT FOR
000160*                               DISPLAY IN THE PRINT PROGRAM IF
000170*                               ONE IS EVER WANTED.
000180*
000190 01  BALANCE-REPORT-LINE.
000200     05  RPT-USER-ID                 PIC 9(09).
000210     05  FILLER                      PIC X(02).
000220     05  RPT-DIRECTION               PIC X(10).
000230     05  FILLER                      PIC X(02).
000240     05  RPT-OTHER-USER-ID           PIC 9(09).
000250     05  FILLER                      PIC X(02).
000260     05  RPT-AMOUNT                  PIC S9(15)V9(4).
000270     05  FILLER                      PIC X(09).
